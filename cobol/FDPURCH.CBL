000100*
000200* FDPURCH.CBL
000300*-------------------------------------------------------------------
000400*    PURCHASE-IN carries one purchase request per record (the
000500*    parameters the on-line order-entry service passed along,
000600*    plus the already-owned flag this batch has no join table
000700*    to derive for itself).  PURCHASE-OUT carries this batch's
000800*    verdict on each one, in the same sequence it was read.
000900*-------------------------------------------------------------------
001000* 1990-03-19 RBW TICKET AP-1318 NEW FOR THE COUPON CONVERSION
001100* 2001-02-27 DKL TICKET AP-1486 ADDED TXN-RUN-DATE-R REDEFINES
001200* TO MATCH THE ONE ON THE COUPON MASTER
001300*
001400       FD  PURCHASE-IN
001500           LABEL RECORDS ARE STANDARD.
001600       01  TXN-RECORD.
001700           05  TXN-CUSTOMER-ID           PIC 9(9).
001800           05  TXN-COUPON-ID             PIC 9(9).
001900           05  TXN-RUN-DATE              PIC 9(8).
002000           05  TXN-ALREADY-OWNED         PIC X(1).
002100               88  TXN-IS-ALREADY-OWNED  VALUE "Y".
002200               88  TXN-NOT-ALREADY-OWNED VALUE "N".
002300           05  FILLER                    PIC X(3).
002400*
002500       01  FILLER REDEFINES TXN-RECORD.
002600           05  FILLER                    PIC X(18).
002700           05  TXN-RUN-DATE-R.
002800               10  TXN-RUN-CCYY          PIC 9(4).
002900               10  TXN-RUN-MM            PIC 9(2).
003000               10  TXN-RUN-DD            PIC 9(2).
003100           05  FILLER                    PIC X(4).
003200*
003300       FD  PURCHASE-OUT
003400           LABEL RECORDS ARE STANDARD.
003500       01  RES-RECORD.
003600           05  RES-STATUS                PIC X(8).
003700               88  RES-IS-ACCEPTED        VALUE "ACCEPTED".
003800               88  RES-IS-REJECTED        VALUE "REJECTED".
003900           05  RES-REASON-CODE           PIC X(2).
004000           05  RES-NEW-AMOUNT            PIC S9(5).
004100           05  FILLER                    PIC X(5).
004200*
