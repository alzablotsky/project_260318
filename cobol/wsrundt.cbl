000100*
000200* WSRUNDT.CBL
000300*-------------------------------------------------------------------
000400*    WORKING-STORAGE holding the run date the calling JCL step
000500*    hands to every coupon batch program in place of a wall-clock
000600*    "today" (no operator is sitting at a terminal to key one in).
000700*-------------------------------------------------------------------
000800*    Value that will be received from the run parameter / PARM:
000900*
001000*       RUN-DATE   ---  the date (CCYYMMDD) every expiration and
001100*                        eligibility test in this run is compared
001200*                        against
001300*-------------------------------------------------------------------
001400* 1987-06-08 RBW TICKET AP-1190 COPIED FROM PLDATE.CBL FOR THE
001500* NIGHTLY COUPON JOBS - NO TERMINAL TO KEY IN A DATE FROM
001600* 1998-11-12 RBW Y2K - RUN-DATE WIDENED TO CCYYMMDD (WAS YYMMDD)
001700* 2001-02-27 DKL TICKET AP-1486 ADDED RUN-CCYY/MM/DD REDEFINES
001800* SO THE SUMMARY LINE CAN PRINT THE RUN DATE BROKEN OUT
001900*
002000       01  RUN-DATE                   PIC 9(8).
002100       01  FILLER REDEFINES RUN-DATE.
002200           05  RUN-CCYY               PIC 9(4).
002300           05  RUN-MM                 PIC 9(2).
002400               88  RUN-MONTH-VALID    VALUE 1 THROUGH 12.
002500           05  RUN-DD                 PIC 9(2).
002600*
002700       01  W-RUN-DATE-WAS-SUPPLIED       PIC X.
002800           88  RUN-DATE-WAS-SUPPLIED     VALUE "Y".
002900*
