000100*
000200* SLPURCH.CBL
000300*-------------------------------------------------------------------
000400*    FILE-CONTROL entries for the purchase-eligibility batch:
000500*    one transaction in, one accept/reject result out.
000600*-------------------------------------------------------------------
000700* 1990-03-19 RBW TICKET AP-1318 NEW FOR THE COUPON CONVERSION
000800*
000900           SELECT PURCHASE-IN
001000               ASSIGN TO PURCHASE-IN
001100               ORGANIZATION IS SEQUENTIAL.
001200*
001300           SELECT PURCHASE-OUT
001400               ASSIGN TO PURCHASE-OUT
001500               ORGANIZATION IS SEQUENTIAL.
001600*
