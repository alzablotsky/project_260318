000010*
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. purchase-eligibility-batch.
000040 AUTHOR. R B WALKER.
000050 INSTALLATION. DATA PROCESSING - ACCOUNTS PAYABLE.
000060 DATE-WRITTEN. 03/19/90.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090*-------------------------------------------------------------------
000100* PURCHASE ELIGIBILITY BATCH
000110*
000120* ON-LINE ORDER ENTRY CANNOT CHECK A PURCHASE AGAINST THE COUPON
000130* MASTER ITSELF (NO INDEXED ACCESS TO IT FROM THAT SUBSYSTEM), SO
000140* EACH NIGHT'S PURCHASE REQUESTS ARE BATCHED UP INTO PURCHASE-IN
000150* AND RUN THROUGH HERE.  THE WHOLE COUPON MASTER IS LOADED INTO A
000160* TABLE ONCE (NO KSDS AVAILABLE ON THIS BOX - SEE VOUCHER-FILE'S
000170* OWN INDEXED LOOKUPS FOR THE ALTERNATIVE WE DON'T HAVE HERE), AND
000180* EVERY TRANSACTION IS CHECKED AGAINST IT IN MEMORY.
000190*-------------------------------------------------------------------
000200*                       C H A N G E   L O G
000210*-------------------------------------------------------------------
000220* 1990-03-19 RBW TICKET AP-1318 ORIGINAL VERSION
000230* 1990-04-02 RBW TICKET AP-1321 COUPON TABLE RAISED FROM 500 TO
000240* 2000 ENTRIES - MARKETING'S SPRING CAMPAIGN FILE WOULDN'T FIT
000250* 1992-02-14 DKL TICKET AP-1362 GUARD ORDER CORRECTED - OUT OF
000260* STOCK MUST BE TESTED BEFORE EXPIRED, NOT AFTER, TO MATCH THE
000270* ON-LINE SERVICE'S OWN CHECK ORDER
000280* 1998-11-12 RBW Y2K - TXN-RUN-DATE AND THE COUPON DATE FIELDS
000290* WIDENED FROM YYMMDD TO CCYYMMDD, SEE FDPURCH.CBL/FDCOUPON.CBL
000300* 2001-02-27 DKL TICKET AP-1486 ADDED TXN-RUN-DATE-R REDEFINES
000310* TO FDPURCH.CBL TO MATCH THE COUPON MASTER'S OWN DATE BREAKOUT
000320* 2004-10-05 RBW TICKET AP-1522 REASON CODE NOW WRITTEN EVEN ON
000330* ACCEPT ("00") - AUDIT WANTED EVERY OUTPUT RECORD CODED, NOT
000340* JUST THE REJECTS
000350*-------------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*
000430     COPY "SLCOUPON.CBL".
000440     COPY "SLPURCH.CBL".
000450*
000460 DATA DIVISION.
000470 FILE SECTION.
000480*
000490     COPY "FDCOUPON.CBL".
000500     COPY "FDPURCH.CBL".
000510*
000520 WORKING-STORAGE SECTION.
000530*
000700 01  W-END-OF-COUPON-FILE              PIC X.
000710     88  END-OF-COUPON-FILE            VALUE "Y".
000720*
000730 01  W-END-OF-TXN-FILE                 PIC X.
000740     88  END-OF-TXN-FILE                VALUE "Y".
000750*
000760 01  W-FOUND-COUPON                    PIC X.
000770     88  FOUND-COUPON                  VALUE "Y".
000780*
000790 77  COUPON-COUNT                   COMP PIC 9(7) VALUE 0.
000800 77  SUB                            COMP PIC 9(7).
000810*
000820 01  COUPON-TABLE.
000830     05  COUPON-TABLE-ENTRY OCCURS 2000 TIMES.
000840         10  T-CPN-ID                  PIC 9(9).
000850         10  T-CPN-END-DATE            PIC 9(8).
000860         10  T-CPN-AMOUNT              COMP PIC S9(5).
000870         10  FILLER                    PIC X(1).
000875     05  FILLER                        PIC X(1).
000880*
000890 77  TXN-READ-COUNT                 COMP PIC 9(7) VALUE 0.
000900 77  ACCEPTED-COUNT                 COMP PIC 9(7) VALUE 0.
000910 77  REJ-NOTFOUND-COUNT             COMP PIC 9(7) VALUE 0.
000920 77  REJ-OWNED-COUNT                COMP PIC 9(7) VALUE 0.
000930 77  REJ-STOCK-COUNT                COMP PIC 9(7) VALUE 0.
000940 77  REJ-EXPIRED-COUNT              COMP PIC 9(7) VALUE 0.
000970*
000980 01  TXN-READ-LINE.
000990     05  FILLER                        PIC X(26)
001000                                  VALUE "TRANSACTIONS READ:        ".
001010     05  TXN-READ-DISPLAY            PIC ZZZZ9.
001020     05  FILLER                        PIC X(49) VALUE SPACES.
001030*
001040 01  ACCEPTED-LINE.
001050     05  FILLER                        PIC X(26)
001060                                  VALUE "ACCEPTED:                 ".
001070     05  ACCEPTED-DISPLAY            PIC ZZZZ9.
001080     05  FILLER                        PIC X(49) VALUE SPACES.
001090*
001100 01  REJ-NOTFOUND-LINE.
001110     05  FILLER                        PIC X(26)
001120                                  VALUE "REJECTED-NOT-FOUND:       ".
001130     05  REJ-NOTFOUND-DISPLAY        PIC ZZZZ9.
001140     05  FILLER                        PIC X(49) VALUE SPACES.
001150*
001160 01  REJ-OWNED-LINE.
001170     05  FILLER                        PIC X(26)
001180                                  VALUE "REJECTED-ALREADY-OWNED:   ".
001190     05  REJ-OWNED-DISPLAY           PIC ZZZZ9.
001200     05  FILLER                        PIC X(49) VALUE SPACES.
001210*
001220 01  REJ-STOCK-LINE.
001230     05  FILLER                        PIC X(26)
001240                                  VALUE "REJECTED-OUT-OF-STOCK:    ".
001250     05  REJ-STOCK-DISPLAY           PIC ZZZZ9.
001260     05  FILLER                        PIC X(49) VALUE SPACES.
001270*
001280 01  REJ-EXPIRED-LINE.
001290     05  FILLER                        PIC X(26)
001300                                  VALUE "REJECTED-EXPIRED:         ".
001310     05  REJ-EXPIRED-DISPLAY         PIC ZZZZ9.
001320     05  FILLER                        PIC X(49) VALUE SPACES.
001330*
001340 PROCEDURE DIVISION.
001350*-------------------------------------------------------------------
001360 0100-MAIN-PROCESS.
001370*
001380     MOVE ZERO TO TXN-READ-COUNT ACCEPTED-COUNT
001390                  REJ-NOTFOUND-COUNT REJ-OWNED-COUNT
001400                  REJ-STOCK-COUNT REJ-EXPIRED-COUNT.
001410*
001420     OPEN INPUT COUPON-IN.
001430     PERFORM 0200-LOAD-COUPON-TABLE THRU 0200-EXIT.
001440     CLOSE COUPON-IN.
001450*
001460     OPEN INPUT PURCHASE-IN.
001470     OPEN OUTPUT PURCHASE-OUT.
001480*
001490     MOVE "N" TO W-END-OF-TXN-FILE.
001500     PERFORM 0500-READ-TXN-NEXT-RECORD THRU 0500-EXIT.
001505     PERFORM 0600-EVALUATE-ONE-TRANSACTION THRU 0600-EXIT
001507        UNTIL END-OF-TXN-FILE.
001520*
001530     PERFORM 0900-PRINT-PURCHASE-SUMMARY THRU 0900-EXIT.
001540*
001550     CLOSE PURCHASE-IN.
001560     CLOSE PURCHASE-OUT.
001570*
001580     EXIT PROGRAM.
001590*
001600     STOP RUN.
001610*-------------------------------------------------------------------
001620 0200-LOAD-COUPON-TABLE.
001630*
001640     MOVE "N" TO W-END-OF-COUPON-FILE.
001650     MOVE ZERO TO COUPON-COUNT.
001660     PERFORM 0300-READ-COUPON-NEXT-RECORD THRU 0300-EXIT.
001670     PERFORM 0400-STORE-ONE-COUPON THRU 0400-EXIT
001675        UNTIL END-OF-COUPON-FILE.
001677 0200-EXIT.
001679     EXIT.
001680*-------------------------------------------------------------------
001690 0300-READ-COUPON-NEXT-RECORD.
001700*
001710     READ COUPON-IN
001720         AT END
001730             MOVE "Y" TO W-END-OF-COUPON-FILE.
001735 0300-EXIT.
001738     EXIT.
001740*-------------------------------------------------------------------
001750 0400-STORE-ONE-COUPON.
001760*
001770     ADD 1 TO COUPON-COUNT.
001780     MOVE CPN-ID       TO T-CPN-ID (COUPON-COUNT).
001790     MOVE CPN-END-DATE TO T-CPN-END-DATE (COUPON-COUNT).
001800     MOVE CPN-AMOUNT   TO T-CPN-AMOUNT (COUPON-COUNT).
001810*
001820     PERFORM 0300-READ-COUPON-NEXT-RECORD THRU 0300-EXIT.
001825 0400-EXIT.
001828     EXIT.
001830*-------------------------------------------------------------------
001840 0500-READ-TXN-NEXT-RECORD.
001850*
001860     READ PURCHASE-IN
001870         AT END
001880             MOVE "Y" TO W-END-OF-TXN-FILE.
001885 0500-EXIT.
001888     EXIT.
001890*-------------------------------------------------------------------
001900 0600-EVALUATE-ONE-TRANSACTION.
001910*
001920     ADD 1 TO TXN-READ-COUNT.
001930     PERFORM 0700-LOOK-FOR-COUPON-IN-TABLE THRU 0700-EXIT.
001940*
001950     IF NOT FOUND-COUPON
001960        GO TO 0600-REJECT-NOTFOUND.
001970     IF TXN-IS-ALREADY-OWNED
001980        GO TO 0600-REJECT-OWNED.
001990     IF T-CPN-AMOUNT (SUB) = 0
002000        GO TO 0600-REJECT-STOCK.
002010     IF T-CPN-END-DATE (SUB) < TXN-RUN-DATE
002020        GO TO 0600-REJECT-EXPIRED.
002030*
002040     SUBTRACT 1 FROM T-CPN-AMOUNT (SUB).
002050     ADD 1 TO ACCEPTED-COUNT.
002060     MOVE "ACCEPTED" TO RES-STATUS.
002070     MOVE "00"       TO RES-REASON-CODE.
002080     MOVE T-CPN-AMOUNT (SUB) TO RES-NEW-AMOUNT.
002090     GO TO 0600-WRITE-RESULT.
002100*
002110 0600-REJECT-NOTFOUND.
002120     ADD 1 TO REJ-NOTFOUND-COUNT.
002130     MOVE "REJECTED" TO RES-STATUS.
002140     MOVE "01"       TO RES-REASON-CODE.
002150     MOVE ZERO       TO RES-NEW-AMOUNT.
002160     GO TO 0600-WRITE-RESULT.
002170*
002180 0600-REJECT-OWNED.
002190     ADD 1 TO REJ-OWNED-COUNT.
002200     MOVE "REJECTED" TO RES-STATUS.
002210     MOVE "02"       TO RES-REASON-CODE.
002220     MOVE T-CPN-AMOUNT (SUB) TO RES-NEW-AMOUNT.
002230     GO TO 0600-WRITE-RESULT.
002240*
002250 0600-REJECT-STOCK.
002260     ADD 1 TO REJ-STOCK-COUNT.
002270     MOVE "REJECTED" TO RES-STATUS.
002280     MOVE "03"       TO RES-REASON-CODE.
002290     MOVE T-CPN-AMOUNT (SUB) TO RES-NEW-AMOUNT.
002300     GO TO 0600-WRITE-RESULT.
002310*
002320 0600-REJECT-EXPIRED.
002330     ADD 1 TO REJ-EXPIRED-COUNT.
002340     MOVE "REJECTED" TO RES-STATUS.
002350     MOVE "04"       TO RES-REASON-CODE.
002360     MOVE T-CPN-AMOUNT (SUB) TO RES-NEW-AMOUNT.
002370*
002380 0600-WRITE-RESULT.
002390     WRITE RES-RECORD.
002400     PERFORM 0500-READ-TXN-NEXT-RECORD THRU 0500-EXIT.
002405 0600-EXIT.
002408     EXIT.
002410*-------------------------------------------------------------------
002420 0700-LOOK-FOR-COUPON-IN-TABLE.
002430*
002440     MOVE "N" TO W-FOUND-COUPON.
002450     PERFORM 0800-COMPARE-ONE-TABLE-ENTRY
002460         VARYING SUB FROM 1 BY 1
002470         UNTIL SUB > COUPON-COUNT OR FOUND-COUPON.
002475 0700-EXIT.
002478     EXIT.
002480*-------------------------------------------------------------------
002490 0800-COMPARE-ONE-TABLE-ENTRY.
002500*
002510     IF T-CPN-ID (SUB) = TXN-COUPON-ID
002520        MOVE "Y" TO W-FOUND-COUPON.
002530*-------------------------------------------------------------------
002540 0900-PRINT-PURCHASE-SUMMARY.
002550*
002560     MOVE TXN-READ-COUNT     TO TXN-READ-DISPLAY.
002570     DISPLAY TXN-READ-LINE.
002580*
002590     MOVE ACCEPTED-COUNT     TO ACCEPTED-DISPLAY.
002600     DISPLAY ACCEPTED-LINE.
002610*
002620     MOVE REJ-NOTFOUND-COUNT TO REJ-NOTFOUND-DISPLAY.
002630     DISPLAY REJ-NOTFOUND-LINE.
002640*
002650     MOVE REJ-OWNED-COUNT    TO REJ-OWNED-DISPLAY.
002660     DISPLAY REJ-OWNED-LINE.
002670*
002680     MOVE REJ-STOCK-COUNT    TO REJ-STOCK-DISPLAY.
002690     DISPLAY REJ-STOCK-LINE.
002700*
002710     MOVE REJ-EXPIRED-COUNT  TO REJ-EXPIRED-DISPLAY.
002720     DISPLAY REJ-EXPIRED-LINE.
002725 0900-EXIT.
002728     EXIT.
002730*-------------------------------------------------------------------
