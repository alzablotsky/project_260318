000100*
000200* FDCOUPON.CBL
000300*-------------------------------------------------------------------
000400*    Coupon master record.  One record per coupon issued by a
000500*    company; CPN-AMOUNT is the stock of units still sellable.
000600*    Laid out from the fields the coupon record carries in the
000700*    live system (title, validity window, price, stock, category,
000800*    message, image, issuing company) - the CPN-MESSAGE/CPN-IMAGE
000900*    fields are display-only and are never tested in this program.
001000*-------------------------------------------------------------------
001100* 1987-06-08 RBW TICKET AP-1190 NEW FOR THE COUPON CONVERSION
001200* 1988-01-22 RBW TICKET AP-1202 ADDED CPN-TYPE 88-LEVELS AFTER
001300* MARKETING REJECTED TWO BAD CATEGORY CODES IN THE FIRST TEST FILE
001400* 2001-02-27 DKL TICKET AP-1486 ADDED THE START/END-DATE REDEFINES
001500* SO THE EXPIRATION REPORT LINE CAN SHOW CCYY/MM/DD SEPARATELY
001600* 2006-08-15 RBW TICKET AP-1558 ADDED THE SAME BREAKOUT TO
001700* CPN-OUT-RECORD - AUDIT WANTED THE SURVIVING MASTER'S DATES
001800* VISIBLE THE SAME WAY ON THE NEXT STEP'S OWN LISTING
001900*
002000       FD  COUPON-IN
002100           LABEL RECORDS ARE STANDARD.
002200       01  CPN-IN-RECORD.
002300           05  CPN-ID                    PIC 9(9).
002400           05  CPN-TITLE                 PIC X(30).
002500           05  CPN-START-DATE            PIC 9(8).
002600           05  CPN-END-DATE              PIC 9(8).
002700           05  CPN-AMOUNT                PIC S9(5).
002800           05  CPN-TYPE                  PIC X(12).
002900               88  VALID-CPN-TYPE         VALUE "RESTAURANTS ",
003000                                                "ELECTRICITY ",
003100                                                "FOOD        ",
003200                                                "HEALTH      ",
003300                                                "SPORTS      ",
003400                                                "CAMPING     ",
003500                                                "TRAVELLING  ".
003600           05  CPN-MESSAGE               PIC X(60).
003700           05  CPN-PRICE                 PIC S9(7)V9(2).
003800           05  CPN-IMAGE                 PIC X(40).
003900           05  CPN-COMPANY-ID            PIC 9(9).
004000           05  FILLER                    PIC X(10).
004100*
004200       01  FILLER REDEFINES CPN-IN-RECORD.
004300           05  FILLER                    PIC X(39).
004400           05  CPN-START-DATE-R.
004500               10  CPN-START-CCYY        PIC 9(4).
004600               10  CPN-START-MM          PIC 9(2).
004700               10  CPN-START-DD          PIC 9(2).
004800           05  CPN-END-DATE-R.
004900               10  CPN-END-CCYY          PIC 9(4).
005000               10  CPN-END-MM            PIC 9(2).
005100               10  CPN-END-DD            PIC 9(2).
005200           05  FILLER                    PIC X(145).
005300*
005400       FD  COUPON-OUT
005500           LABEL RECORDS ARE STANDARD.
005600       01  CPN-OUT-RECORD.
005700           05  CPN-OUT-ID                PIC 9(9).
005800           05  CPN-OUT-TITLE             PIC X(30).
005900           05  CPN-OUT-START-DATE        PIC 9(8).
006000           05  CPN-OUT-END-DATE          PIC 9(8).
006100           05  CPN-OUT-AMOUNT            PIC S9(5).
006200           05  CPN-OUT-TYPE              PIC X(12).
006300           05  CPN-OUT-MESSAGE           PIC X(60).
006400           05  CPN-OUT-PRICE             PIC S9(7)V9(2).
006500           05  CPN-OUT-IMAGE             PIC X(40).
006600           05  CPN-OUT-COMPANY-ID        PIC 9(9).
006700           05  FILLER                    PIC X(10).
006800*
006900       01  FILLER REDEFINES CPN-OUT-RECORD.
007000           05  FILLER                    PIC X(39).
007100           05  CPN-OUT-START-DATE-R.
007200               10  CPN-OUT-START-CCYY    PIC 9(4).
007300               10  CPN-OUT-START-MM      PIC 9(2).
007400               10  CPN-OUT-START-DD      PIC 9(2).
007500           05  CPN-OUT-END-DATE-R.
007600               10  CPN-OUT-END-CCYY      PIC 9(4).
007700               10  CPN-OUT-END-MM        PIC 9(2).
007800               10  CPN-OUT-END-DD        PIC 9(2).
007900           05  FILLER                    PIC X(145).
008000*
