000010*
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. coupon-expiration-sweep.
000040 AUTHOR. R B WALKER.
000050 INSTALLATION. DATA PROCESSING - ACCOUNTS PAYABLE.
000060 DATE-WRITTEN. 06/08/87.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090*-------------------------------------------------------------------
000100* NIGHTLY COUPON EXPIRATION SWEEP
000110*
000120* READS THE FULL COUPON MASTER (COUPON-IN), DROPS ANY COUPON
000130* WHOSE END DATE HAS PASSED AS OF THE RUN DATE, AND WRITES THE
000140* SURVIVORS FORWARD TO A NEW MASTER (COUPON-OUT).  THIS IS THE
000150* COUPON SHOP'S EQUIVALENT OF THE OVERNIGHT "PURGE EXPIRED
000160* VOUCHERS" JOBS ON THE PAYABLES SIDE - RUN ONCE A NIGHT FROM
000170* THE SAME SCHEDULER, ONE PASS, NO RERUN LOGIC OF ITS OWN.
000180*-------------------------------------------------------------------
000190*                       C H A N G E   L O G
000200*-------------------------------------------------------------------
000210* 1987-06-08 RBW TICKET AP-1190 ORIGINAL VERSION
000220* 1987-07-02 RBW TICKET AP-1196 NO WRITES AT ALL IF THE MASTER IS
000230* COMPLETELY EMPTY - MARKETING RAN AN EMPTY TEST FILE AND WE
000240* CREATED A ZERO-LENGTH COUPON-OUT INSTEAD OF LEAVING IT ALONE
000250* 1988-01-22 RBW TICKET AP-1202 CPN-TYPE 88-LEVELS MOVED TO
000260* FDCOUPON.CBL SO THIS PROGRAM AND THE PURCHASE BATCH AGREE
000270* 1991-09-30 DKL TICKET AP-1339 DISPLAY THE COUPON TITLE ON THE
000280* EXPIRE LINE INSTEAD OF JUST THE ID - OPERATOR COULDN'T TELL
000290* WHICH COUPON FROM THE ID ALONE WHEN THE JOB ABENDED MID-RUN
000300* 1994-05-11 RBW TICKET AP-1401 CLOSE COUPON-OUT EVEN WHEN THE
000310* MASTER IS EMPTY SO THE NEXT STEP'S OPEN DOESN'T FAIL
000320* 1998-11-12 RBW Y2K - RUN-DATE AND THE COUPON DATE FIELDS
000330* WIDENED FROM YYMMDD TO CCYYMMDD, SEE WSRUNDT.CBL/FDCOUPON.CBL
000340* 2001-02-27 DKL TICKET AP-1486 RUN DATE NOW COMES FROM THE
000350* RUN-DATE CARD INSTEAD OF BEING HARD-CODED IN A PROC OVERRIDE
000360* 2006-08-15 RBW TICKET AP-1558 SUMMARY LINE COUNTS RIGHT-JUSTIFY
000370* NOW - AUDIT COMPLAINED THE OLD ZZZZ9 EDIT LOOKED LIKE A BLANK
000380* SUMMARY WHEN THE COUNT WAS ZERO
000390*-------------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460*
000470     COPY "SLCOUPON.CBL".
000480*
000490     SELECT RUN-DATE-FILE
000500         ASSIGN TO RUN-DATE
000510         ORGANIZATION IS SEQUENTIAL.
000520*
000530 DATA DIVISION.
000540 FILE SECTION.
000550*
000560     COPY "FDCOUPON.CBL".
000570*
000580 FD  RUN-DATE-FILE
000590     LABEL RECORDS ARE STANDARD.
000600 01  RUN-DATE-RECORD.
000610     05  RUN-DATE-VALUE                PIC 9(8).
000620     05  FILLER                        PIC X(72).
000630*
000640 WORKING-STORAGE SECTION.
000650*
000660     COPY "wsrundt.cbl".
000670*
000680 01  W-END-OF-FILE                     PIC X.
000690     88  END-OF-FILE                   VALUE "Y".
000700*
000710 77  READ-COUNT                     COMP PIC 9(7) VALUE 0.
000715 77  KEPT-COUNT                     COMP PIC 9(7) VALUE 0.
000718 77  EXPIRED-COUNT                  COMP PIC 9(7) VALUE 0.
000760*
000770 01  READ-LINE.
000780     05  FILLER                        PIC X(19)
000790                                       VALUE "COUPONS READ:      ".
000800     05  READ-DISPLAY                PIC ZZZZ9.
000810     05  FILLER                        PIC X(56) VALUE SPACES.
000820*
000830 01  KEPT-LINE.
000840     05  FILLER                        PIC X(19)
000850                                       VALUE "COUPONS KEPT:      ".
000860     05  KEPT-DISPLAY                PIC ZZZZ9.
000870     05  FILLER                        PIC X(56) VALUE SPACES.
000880*
000890 01  EXPIRED-LINE.
000900     05  FILLER                        PIC X(19)
000910                                       VALUE "COUPONS EXPIRED:   ".
000920     05  EXPIRED-DISPLAY             PIC ZZZZ9.
000930     05  FILLER                        PIC X(56) VALUE SPACES.
000940*
000950 01  EXPIRE-NOTICE-LINE.
000960     05  FILLER                        PIC X(7) VALUE "COUPON ".
000970     05  EXPIRE-TITLE               PIC X(30).
000980     05  FILLER                        PIC X(22)
000990                                       VALUE " HAS EXPIRED, DROPPED".
001000     05  FILLER                        PIC X(1) VALUE SPACE.
001010*
001020 PROCEDURE DIVISION.
001030*-------------------------------------------------------------------
001040 0100-MAIN-PROCESS.
001050*
001060     MOVE ZERO TO READ-COUNT KEPT-COUNT EXPIRED-COUNT.
001070     MOVE "N" TO W-END-OF-FILE.
001080*
001090     OPEN INPUT RUN-DATE-FILE.
001100     PERFORM 0200-READ-RUN-DATE-CARD THRU 0200-EXIT.
001110     CLOSE RUN-DATE-FILE.
001120*
001130     OPEN INPUT COUPON-IN.
001140     OPEN OUTPUT COUPON-OUT.
001150*
001160     PERFORM 0400-READ-COUPON-NEXT-RECORD THRU 0400-EXIT.
001170*
001180     IF END-OF-FILE
001190        DISPLAY "NO COUPONS FOUND - SWEEP SKIPPED"
001200     ELSE
001210        PERFORM 0300-EVALUATE-AND-WRITE-RECORD THRU 0300-EXIT
001212           UNTIL END-OF-FILE.
001220*
001230     PERFORM 0500-PRINT-SWEEP-SUMMARY THRU 0500-EXIT.
001240*
001250     CLOSE COUPON-IN.
001260     CLOSE COUPON-OUT.
001270*
001280     EXIT PROGRAM.
001290*
001300     STOP RUN.
001310*-------------------------------------------------------------------
001320 0200-READ-RUN-DATE-CARD.
001330*
001340     MOVE ZEROS TO RUN-DATE-RECORD.
001350     READ RUN-DATE-FILE
001360         AT END
001370             DISPLAY "RUN-DATE CARD MISSING - ASSUMING ZERO".
001380     MOVE RUN-DATE-VALUE TO RUN-DATE.
001385 0200-EXIT.
001388     EXIT.
001390*-------------------------------------------------------------------
001400 0300-EVALUATE-AND-WRITE-RECORD.
001410*
001420     ADD 1 TO READ-COUNT.
001430*
001440     IF CPN-END-DATE < RUN-DATE
001450        ADD 1 TO EXPIRED-COUNT
001460        MOVE CPN-TITLE TO EXPIRE-TITLE
001470        DISPLAY EXPIRE-NOTICE-LINE
001475        GO TO 0300-READ-NEXT.
001480     ADD 1 TO KEPT-COUNT.
001490     MOVE CPN-IN-RECORD TO CPN-OUT-RECORD.
001500     WRITE CPN-OUT-RECORD.
001510*
001515 0300-READ-NEXT.
001520     PERFORM 0400-READ-COUPON-NEXT-RECORD THRU 0400-EXIT.
001525 0300-EXIT.
001528     EXIT.
001540*-------------------------------------------------------------------
001550 0400-READ-COUPON-NEXT-RECORD.
001560*
001570     READ COUPON-IN
001580         AT END
001590             MOVE "Y" TO W-END-OF-FILE.
001595 0400-EXIT.
001598     EXIT.
001600*-------------------------------------------------------------------
001610 0500-PRINT-SWEEP-SUMMARY.
001620*
001630     MOVE READ-COUNT TO READ-DISPLAY.
001640     DISPLAY READ-LINE.
001650*
001660     MOVE KEPT-COUNT TO KEPT-DISPLAY.
001670     DISPLAY KEPT-LINE.
001680*
001690     MOVE EXPIRED-COUNT TO EXPIRED-DISPLAY.
001700     DISPLAY EXPIRED-LINE.
001705 0500-EXIT.
001708     EXIT.
001710*-------------------------------------------------------------------
