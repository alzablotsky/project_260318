000100*
000200* SLCOUPON.CBL
000300*-------------------------------------------------------------------
000400*    FILE-CONTROL entries for the coupon master used by the
000500*    nightly expiration sweep and by the purchase eligibility
000600*    batch (which only ever opens COUPON-IN, to load its table).
000700*-------------------------------------------------------------------
000800* 1987-06-08 RBW TICKET AP-1190 NEW FOR THE COUPON CONVERSION
000900* 1989-09-14 RBW TICKET AP-1233 ADDED COUPON-OUT - SWEEP WRITES
001000* THE SURVIVING MASTER TO A NEW FILE INSTEAD OF REWRITING IN PLACE
001100*
001200           SELECT COUPON-IN
001300               ASSIGN TO COUPON-IN
001400               ORGANIZATION IS SEQUENTIAL.
001500*
001600           SELECT COUPON-OUT
001700               ASSIGN TO COUPON-OUT
001800               ORGANIZATION IS SEQUENTIAL.
001900*
